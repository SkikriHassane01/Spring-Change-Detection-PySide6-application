000010*****************************************************************
000020*                                                               *
000030*        Spring Change Detection - Start Of Day / Input         *
000040*                     Validation Step                           *
000050*                                                               *
000060*****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*================================
000100*
000110 PROGRAM-ID.             PT000.
000120*
000130 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
000140*
000150 INSTALLATION.           APPLEWOOD COMPUTERS - HOMOLOGATION UNIT.
000160*
000170 DATE-WRITTEN.           04/03/1987.
000180*
000190 DATE-COMPILED.
000200*
000210 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000220*                         VINCENT BRYAN COEN.
000230*                         DISTRIBUTED UNDER THE GNU GENERAL
000240*                         PUBLIC LICENSE. SEE FILE COPYING.
000250*
000260*    REMARKS.            VALIDATES THE OLD AND NEW PTA TABLE
000270*                        EXTRACTS BEFORE THE CHANGE DETECTION
000280*                        STEP (PTBUILD) IS ALLOWED TO RUN.
000290*                        STOPS THE BATCH WITH A DIAGNOSTIC IF
000300*                        EITHER FILE IS UNNAMED, UNOPENABLE,
000310*                        EMPTY, OR MISSING A MANDATORY COLUMN.
000320*
000330*    VERSION.            SEE PROG-NAME IN WS.
000340*
000350*    CALLED MODULES.     NONE.
000360*
000370*    FILES USED.
000380*                        OLD-PTA   (INPUT)
000390*                        NEW-PTA   (INPUT)
000400*                        SUMMARY   (OUTPUT - REJECT DIAGNOSTIC
000410*                                   ONLY, NOT OPENED IF BOTH
000420*                                   FILES PASS)
000430*
000440*    ERROR MESSAGES USED.
000450*                        PTV1, PTV2, PTV3, PTV4 - SEE WSPTMSG.
000460*
000470* CHANGES:
000480* 04/03/87 vbc - 1.0.00 Created - first cut of spring change
000490*                       input edit, lifted out of the old
000500*                       sl-pta one-shot job.
000510* 17/09/88 vbc -    .01 Added empty-file check (V3), was
000520*                       falling through to a divide by zero
000530*                       in the build step.
000540* 22/01/91 jrs -    .02 File-not-found message now quotes the
000550*                       name, not just the file code. Req 0091.
000560* 11/06/93 vbc -    .03 Mandatory column check added (V4) per
000570*                       the homologation dept's revised PTA
000580*                       field-position contract. Req 0134.
000590* 30/07/96 mtc -    .04 Tidy up of diagnostic line building,
000600*                       no functional change.
000610* 14/12/98 vbc - 1.1.00 Y2K READINESS - Emp-Start-Date style
000620*                       CCYYMMDD dating reviewed across the
000630*                       PTA copybooks, none found two digit
000640*                       here, no change required, logged for
000650*                       the audit. Req Y2K-0041.
000660* 03/02/99 vbc -    .01 Confirmed clean after live CCYY test
000670*                       run over year end. Closing Y2K ticket.
000680* 19/05/03 kdc -    .05 VP/VU run type now accepted so it can
000690*                       be passed through to the report header.
000700*                       Req 0218.
000710* 08/11/09 vbc -    .06 Re-pointed file names at ENVIRONMENT
000720*                       values, was hard assigned. Req 0276.
000730* 24/10/16 vbc -    .07 All programs now using wsptmsg.cob for
000740*                       common diagnostics, per house standard.
000750* 16/04/24 vbc          GPL notice block re-worded to the current
000760*                       FSF address, file COPYING unchanged.
000770* 04/03/26 vbc - 2.0.00 Rebuilt onto the fixed PTA/RESULTS
000780*                       copybook set for the new homologation
000790*                       batch. Req HOMO-0012.
000800*
000810*****************************************************************
000820*
000830 ENVIRONMENT             DIVISION.
000840*================================
000850*
000860 CONFIGURATION           SECTION.
000870 SOURCE-COMPUTER.        GENERIC.
000880 OBJECT-COMPUTER.        GENERIC.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM.
000910*
000920 INPUT-OUTPUT            SECTION.
000930 FILE-CONTROL.
000940     SELECT  OLD-PTA     ASSIGN TO "OLDPTA"
000950             ORGANIZATION IS LINE SEQUENTIAL
000960             FILE STATUS IS WS-Old-Status.
000970     SELECT  NEW-PTA     ASSIGN TO "NEWPTA"
000980             ORGANIZATION IS LINE SEQUENTIAL
000990             FILE STATUS IS WS-New-Status.
001000     SELECT  SUMMARY-FILE ASSIGN TO "SUMMARY"
001010             ORGANIZATION IS LINE SEQUENTIAL
001020             FILE STATUS IS WS-Summary-Status.
001030*
001040 DATA                    DIVISION.
001050*================================
001060*
001070 FILE                    SECTION.
001080*
001090 FD  OLD-PTA.
001100 COPY "wspta.cob" REPLACING PT-Pta-Record BY OLD-PTA-RECORD.
001110*
001120 FD  NEW-PTA.
001130 COPY "wspta.cob" REPLACING PT-Pta-Record BY NEW-PTA-RECORD.
001140*
001150 FD  SUMMARY-FILE.
001160 01  PT-Summary-Line         PIC X(132).
001170*
001180 WORKING-STORAGE SECTION.
001190*-----------------------
001200 77  Prog-Name               PIC X(17) VALUE "PT000  (2.0.00)".
001210*
001220 COPY "wsptmsg.cob".
001230*
001240 01  WS-File-Status-Group.
001250     03  WS-Old-Status       PIC XX.
001260     03  WS-New-Status       PIC XX.
001270     03  WS-Summary-Status   PIC XX.
001280*
001290 01  WS-Run-Data.
001300     03  WS-Old-Pta-Name     PIC X(40).
001310     03  WS-New-Pta-Name     PIC X(40).
001320     03  WS-Pta-Type         PIC XX.
001330     03  WS-Which-File       PIC X.
001340         88  WS-Checking-Old VALUE "O".
001350         88  WS-Checking-New VALUE "N".
001360     03  WS-File-Label       PIC X(10).
001370     03  WS-Missing-Cols     PIC X(24) VALUE SPACES.
001380     03  WS-Rec-Cnt          BINARY-CHAR UNSIGNED VALUE ZERO.
001390*
001690 01  WS-Return-Code          BINARY-CHAR UNSIGNED VALUE ZERO.
001700*
001710 PROCEDURE               DIVISION.
001720*
001730 aa000-Main                  SECTION.
001740***********************************
001760     ACCEPT    WS-Old-Pta-Name FROM ENVIRONMENT "PT-OLD-PTA-NAME".
001770     ACCEPT    WS-New-Pta-Name FROM ENVIRONMENT "PT-NEW-PTA-NAME".
001780     ACCEPT    WS-Pta-Type     FROM ENVIRONMENT "PT-PTA-TYPE".
001790     MOVE      ZERO TO WS-Return-Code.
001800     SET       WS-Checking-Old TO TRUE.
001810     MOVE      "OLD PTA"  TO WS-File-Label.
001820     PERFORM   aa010-Validate-One-File THRU aa010-Exit.
001830     IF        WS-Return-Code NOT = ZERO
001840               GO TO aa000-Exit.
001850     SET       WS-Checking-New TO TRUE.
001860     MOVE      "NEW PTA"  TO WS-File-Label.
001870     PERFORM   aa010-Validate-One-File THRU aa010-Exit.
001880 aa000-Exit.
001890     MOVE      WS-Return-Code TO RETURN-CODE.
001900     GOBACK.
001910*
001920 aa010-Validate-One-File     SECTION.
001930***********************************
001940* V1 - no file name supplied.
001950*
001960     IF        WS-Checking-Old
001970               IF WS-Old-Pta-Name = SPACES
001980                  PERFORM zz090-Reject-V1 THRU zz090-V1-Exit
001990                  GO TO aa010-Exit
002000               END-IF
002010     ELSE
002020               IF WS-New-Pta-Name = SPACES
002030                  PERFORM zz090-Reject-V1 THRU zz090-V1-Exit
002040                  GO TO aa010-Exit
002050               END-IF
002060     END-IF.
002070*
002080* V2 - file cannot be opened.
002090*
002100     IF        WS-Checking-Old
002110               OPEN INPUT OLD-PTA
002120     ELSE
002130               OPEN INPUT NEW-PTA
002140     END-IF.
002150     IF        (WS-Checking-Old AND WS-Old-Status NOT = "00")
002160        OR     (WS-Checking-New AND WS-New-Status NOT = "00")
002170               PERFORM zz090-Reject-V2 THRU zz090-V2-Exit
002180               GO TO aa010-Exit
002190     END-IF.
002200*
002210* V3 - no data records.
002220*
002230     IF        WS-Checking-Old
002240               READ OLD-PTA INTO OLD-PTA-RECORD
002250                    AT END PERFORM zz090-Reject-V3 THRU zz090-V3-Exit
002260                           CLOSE OLD-PTA
002270                           GO TO aa010-Exit
002280               END-READ
002290     ELSE
002300               READ NEW-PTA INTO NEW-PTA-RECORD
002310                    AT END PERFORM zz090-Reject-V3 THRU zz090-V3-Exit
002320                           CLOSE NEW-PTA
002330                           GO TO aa010-Exit
002340               END-READ
002350     END-IF.
002360*
002370* V4 - mandatory column (Spring-Ref / Ref-Mass) missing from
002380*      the first data record's contract.
002390*
002400     MOVE      SPACES TO WS-Missing-Cols.
002410     IF        WS-Checking-Old
002420               IF PT-Pta-Spring-Ref OF OLD-PTA-RECORD = SPACES
002430                  STRING "SPRING-REF" DELIMITED BY SIZE
002440                         INTO WS-Missing-Cols
002450               END-IF
002460               IF PT-Pta-Ref-Mass OF OLD-PTA-RECORD NOT NUMERIC
002470                  PERFORM zz080-Add-Ref-Mass-Name THRU zz080-Exit
002480               END-IF
002490               CLOSE OLD-PTA
002500     ELSE
002510               IF PT-Pta-Spring-Ref OF NEW-PTA-RECORD = SPACES
002520                  STRING "SPRING-REF" DELIMITED BY SIZE
002530                         INTO WS-Missing-Cols
002540               END-IF
002550               IF PT-Pta-Ref-Mass OF NEW-PTA-RECORD NOT NUMERIC
002560                  PERFORM zz080-Add-Ref-Mass-Name THRU zz080-Exit
002570               END-IF
002580               CLOSE NEW-PTA
002590     END-IF.
002600     IF        WS-Missing-Cols NOT = SPACES
002610               PERFORM zz090-Reject-V4 THRU zz090-V4-Exit
002620     END-IF.
002630 aa010-Exit.
002640     EXIT      SECTION.
002650*
002660 zz080-Add-Ref-Mass-Name     SECTION.
002670***********************************
002680     IF        WS-Missing-Cols NOT = SPACES
002690               STRING WS-Missing-Cols DELIMITED BY SPACE
002700                      ", REF-MASS" DELIMITED BY SIZE
002710                      INTO WS-Missing-Cols
002720     ELSE
002730               STRING "REF-MASS" DELIMITED BY SIZE
002740                      INTO WS-Missing-Cols
002750     END-IF.
002760 zz080-Exit.
002770     EXIT      SECTION.
002780*
002790 zz090-Reject-V1             SECTION.
002800***********************************
002810     MOVE      SPACES TO PT-Diagnostic-Line.
002820     STRING    "PTV01 " DELIMITED BY SIZE
002830               PT-V1-Text1 DELIMITED BY SIZE
002840               WS-File-Label DELIMITED BY SPACE
002850               PT-V1-Text2 DELIMITED BY SIZE
002860               INTO PT-Diagnostic-Line.
002870     PERFORM   zz099-Write-Diagnostic THRU zz099-Exit.
002880 zz090-V1-Exit.
002890     EXIT      SECTION.
002900*
002920 zz090-Reject-V2             SECTION.
002930***********************************
002940     MOVE      SPACES TO PT-Diagnostic-Line.
002950     IF        WS-Checking-Old
002960               STRING "PTV02 " DELIMITED BY SIZE
002970                      PT-V2-Text1 DELIMITED BY SIZE
002980                      WS-Old-Pta-Name DELIMITED BY SPACE
002990                      PT-V2-Text2 DELIMITED BY SIZE
003000                      INTO PT-Diagnostic-Line
003010     ELSE
003020               STRING "PTV02 " DELIMITED BY SIZE
003030                      PT-V2-Text1 DELIMITED BY SIZE
003040                      WS-New-Pta-Name DELIMITED BY SPACE
003050                      PT-V2-Text2 DELIMITED BY SIZE
003060                      INTO PT-Diagnostic-Line
003070     END-IF.
003080     PERFORM   zz099-Write-Diagnostic THRU zz099-Exit.
003090 zz090-V2-Exit.
003100     EXIT      SECTION.
003110*
003120 zz090-Reject-V3             SECTION.
003130***********************************
003140     MOVE      SPACES TO PT-Diagnostic-Line.
003150     STRING    "PTV03 " DELIMITED BY SIZE
003160               PT-V3-Text1 DELIMITED BY SIZE
003170               WS-File-Label DELIMITED BY SPACE
003180               PT-V3-Text2 DELIMITED BY SIZE
003190               INTO PT-Diagnostic-Line.
003200     PERFORM   zz099-Write-Diagnostic THRU zz099-Exit.
003210 zz090-V3-Exit.
003220     EXIT      SECTION.
003230*
003240 zz090-Reject-V4             SECTION.
003250***********************************
003260     MOVE      SPACES TO PT-Diagnostic-Line.
003270     STRING    "PTV04 " DELIMITED BY SIZE
003280               PT-V4-Text1 DELIMITED BY SIZE
003290               WS-Missing-Cols DELIMITED BY SPACE
003300               "." DELIMITED BY SIZE
003310               INTO PT-Diagnostic-Line.
003320     PERFORM   zz099-Write-Diagnostic THRU zz099-Exit.
003330 zz090-V4-Exit.
003340     EXIT      SECTION.
003350*
003360 zz099-Write-Diagnostic      SECTION.
003370***********************************
003380* Common tail - open Summary fresh (first and only diagnostic
003390* line of a rejected run), write it, close, set the batch
003400* return code so downstream steps are not chained.
003410*
003420     OPEN      OUTPUT SUMMARY-FILE.
003430     MOVE      PT-Diagnostic-Line TO PT-Summary-Line.
003440     WRITE     PT-Summary-Line.
003450     CLOSE     SUMMARY-FILE.
003460     MOVE      1 TO WS-Return-Code.
003470 zz099-Exit.
003480     EXIT      SECTION.
003490*
