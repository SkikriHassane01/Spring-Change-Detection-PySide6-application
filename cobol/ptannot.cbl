000010*****************************************************************
000020*                                                               *
000030*           Spring Change Detection - Annotated Export          *
000040*                                                               *
000050*      Rebuilds the NEW-PTA table with a highlight flag so      *
000060*      the homologation reviewer can see at a glance which      *
000070*      rows are new or spring changed.                          *
000080*                                                               *
000090*****************************************************************
000100*
000110 IDENTIFICATION          DIVISION.
000120*================================
000130*
000140 PROGRAM-ID.             PTANNOT.
000150*
000160 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
000170*
000180 INSTALLATION.           APPLEWOOD COMPUTERS - HOMOLOGATION UNIT.
000190*
000200 DATE-WRITTEN.           20/03/1987.
000210*
000220 DATE-COMPILED.
000230*
000240 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000250*                         VINCENT BRYAN COEN.
000260*                         DISTRIBUTED UNDER THE GNU GENERAL
000270*                         PUBLIC LICENSE. SEE FILE COPYING.
000280*
000290*    REMARKS.            LOADS THE RESULTS-FILE WRITTEN BY
000300*                        PTBUILD INTO A WORKING TABLE KEYED ON
000310*                        CELL-ID-NEW, THEN RE-READS NEW-PTA AND
000320*                        WRITES ONE ANNOTATED RECORD PER ROW -
000330*                        THE NEW-PTA ROW PLUS A 3 CHAR HIGHLIGHT
000340*                        FLAG, "NEW" OR "CHG", SPACES IF THE ROW
000350*                        NEEDS NO HIGHLIGHT.
000360*
000370*    VERSION.            SEE PROG-NAME IN WS.
000380*
000390*    CALLED MODULES.     NONE.
000400*
000410*    FILES USED.
000420*                        RESULTS-FILE     (INPUT)
000430*                        NEW-PTA          (INPUT)
000440*                        ANNOTATED-FILE   (OUTPUT)
000450*
000460*    ERROR MESSAGES USED. NONE - PT000 HAS ALREADY VALIDATED
000470*                        NEW-PTA AND PTBUILD HAS ALREADY RUN.
000480*
000490* CHANGES:
000500* 20/03/87 vbc - 1.0.00 Created - first cut of the annotated
000510*                       copy print, for the reviewer's marked
000520*                       up listing.
000530* 02/02/89 vbc -    .01 Results table widened from 2000 to
000540*                       5000 entries, matches the old table
000550*                       growth in ptbuild. Req 0061.
000560* 30/07/96 mtc -    .02 Serial SEARCH replaces the old nested
000570*                       PERFORM VARYING lookup, easier to
000580*                       follow and no slower for this volume.
000590* 14/12/98 vbc - 1.1.00 Y2K READINESS - no two digit year
000600*                       fields in this program, logged clean
000610*                       for the audit. Req Y2K-0041.
000620* 16/04/24 vbc          Security paragraph re-keyed after the
000630*                       annual licence-text review. No code chg.
000640* 04/03/26 vbc - 2.0.00 Rebuilt onto the fixed PTA/RESULTS/
000650*                       ANNOTATED copybook set for the new
000660*                       homologation batch. Req HOMO-0012.
000670*
000680*****************************************************************
000690*
000700 ENVIRONMENT             DIVISION.
000710*================================
000720*
000730 CONFIGURATION           SECTION.
000740 SOURCE-COMPUTER.        GENERIC.
000750 OBJECT-COMPUTER.        GENERIC.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780*
000790 INPUT-OUTPUT            SECTION.
000800 FILE-CONTROL.
000810     SELECT  NEW-PTA     ASSIGN TO "NEWPTA"
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS IS WS-New-Status.
000840     SELECT  RESULTS-FILE ASSIGN TO "RESULTS"
000850             ORGANIZATION IS LINE SEQUENTIAL
000860             FILE STATUS IS WS-Results-Status.
000870     SELECT  ANNOTATED-FILE ASSIGN TO "ANNOT"
000880             ORGANIZATION IS LINE SEQUENTIAL
000890             FILE STATUS IS WS-Annot-Status.
000900*
000910 DATA                    DIVISION.
000920*================================
000930*
000940 FILE                    SECTION.
000950*
000960 FD  NEW-PTA.
000970 COPY "wspta.cob" REPLACING PT-Pta-Record BY NEW-PTA-RECORD.
000980*
000990 FD  RESULTS-FILE.
001000 COPY "wsptres.cob" REPLACING PT-Results-Record BY RESULTS-RECORD.
001010*
001020 FD  ANNOTATED-FILE.
001030 COPY "wsptann.cob" REPLACING PT-Annotated-Record BY ANNOTATED-RECORD.
001040*
001050 WORKING-STORAGE SECTION.
001060*-----------------------
001070 77  Prog-Name               PIC X(17) VALUE "PTANNOT(2.0.00)".
001080*
001090 01  WS-File-Status-Group.
001100     03  WS-New-Status       PIC XX.
001110     03  WS-Results-Status   PIC XX.
001120     03  WS-Annot-Status     PIC XX.
001130*
001140 01  WS-Eof-Switches.
001150     03  WS-Results-Eof-Sw   PIC X VALUE "N".
001160         88  WS-Results-Eof           VALUE "Y".
001170     03  WS-New-Eof-Sw       PIC X VALUE "N".
001180         88  WS-New-Eof               VALUE "Y".
001190     03  WS-Match-Sw         PIC X VALUE "N".
001200         88  WS-Matched               VALUE "Y".
001210         88  WS-Not-Matched           VALUE "N".
001220*
001230 01  WS-Results-Table.
001240     03  WS-Res-Table-Cnt    BINARY-LONG UNSIGNED VALUE ZERO.
001250     03  PT-Res-Entry OCCURS 5000 TIMES
001260                     INDEXED BY PT-Res-Idx.
001270         05  PT-Res-Tbl-Cell-Id-New PIC 9(5).
001280         05  PT-Res-Tbl-Change-Type PIC X(14).
001290*
001520 PROCEDURE               DIVISION.
001530*
001540 aa000-Main                  SECTION.
001550***********************************
001560     OPEN      INPUT  RESULTS-FILE.
001570     PERFORM   aa020-Load-Results-Table THRU aa020-Exit
001580               UNTIL WS-Results-Eof.
001590     CLOSE     RESULTS-FILE.
001600     OPEN      INPUT  NEW-PTA.
001610     OPEN      OUTPUT ANNOTATED-FILE.
001620     READ      NEW-PTA INTO NEW-PTA-RECORD
001630               AT END SET WS-New-Eof TO TRUE
001640     END-READ.
001650     PERFORM   aa030-Annotate-One-Row THRU aa030-Exit
001660               UNTIL WS-New-Eof.
001670     CLOSE     NEW-PTA ANNOTATED-FILE.
001680     GOBACK.
001690*
001700 aa020-Load-Results-Table    SECTION.
001710***********************************
001720     READ      RESULTS-FILE INTO RESULTS-RECORD
001730               AT END SET WS-Results-Eof TO TRUE
001740                     GO TO aa020-Exit
001750     END-READ.
001760     IF        WS-Res-Table-Cnt < 5000
001770               ADD 1 TO WS-Res-Table-Cnt
001780               SET PT-Res-Idx TO WS-Res-Table-Cnt
001790               MOVE PT-Res-Cell-Id-New TO
001800                    PT-Res-Tbl-Cell-Id-New (PT-Res-Idx)
001810               MOVE PT-Res-Change-Type TO
001820                    PT-Res-Tbl-Change-Type (PT-Res-Idx)
001830     END-IF.
001840 aa020-Exit.
001850     EXIT      SECTION.
001860*
001870 aa030-Annotate-One-Row      SECTION.
001880***********************************
001890* A1 - highlight flag : "NEW" if the results entry for this
001900*      Cell-Id shows Change-Type NEW, "CHG" if it shows
001910*      SPRING CHANGED, spaces otherwise (including a row with
001920*      no matching results entry, which passes through
001930*      unflagged).
001940*
001950     MOVE      SPACES TO ANNOTATED-RECORD.
001960     MOVE      PT-Pta-Cell-Id    OF NEW-PTA-RECORD TO PT-Ann-Cell-Id.
001970     MOVE      PT-Pta-Vehicle-Id OF NEW-PTA-RECORD TO PT-Ann-Vehicle-Id.
001980     MOVE      PT-Pta-Moteur     OF NEW-PTA-RECORD TO PT-Ann-Moteur.
001990     MOVE      PT-Pta-Spring-Ref OF NEW-PTA-RECORD TO PT-Ann-Spring-Ref.
002000     MOVE      PT-Pta-Ref-Mass   OF NEW-PTA-RECORD TO PT-Ann-Ref-Mass.
002010     MOVE      SPACES TO PT-Ann-Highlight-Flag.
002020     SET       WS-Not-Matched TO TRUE.
002030     IF        WS-Res-Table-Cnt > ZERO
002040               SET PT-Res-Idx TO 1
002050               SEARCH PT-Res-Entry
002060                      AT END
002070                           SET WS-Not-Matched TO TRUE
002080                      WHEN PT-Res-Tbl-Cell-Id-New (PT-Res-Idx) =
002090                           PT-Pta-Cell-Id OF NEW-PTA-RECORD
002100                           SET WS-Matched TO TRUE
002110     END-IF.
002120     IF        WS-Matched
002130               EVALUATE PT-Res-Tbl-Change-Type (PT-Res-Idx)
002140                   WHEN "NEW"
002150                        MOVE "NEW" TO PT-Ann-Highlight-Flag
002160                   WHEN "SPRING CHANGED"
002170                        MOVE "CHG" TO PT-Ann-Highlight-Flag
002180                   WHEN OTHER
002190                        MOVE SPACES TO PT-Ann-Highlight-Flag
002200               END-EVALUATE
002210     END-IF.
002220     WRITE     ANNOTATED-RECORD.
002230     READ      NEW-PTA INTO NEW-PTA-RECORD
002240               AT END SET WS-New-Eof TO TRUE
002250     END-READ.
002260 aa030-Exit.
002270     EXIT      SECTION.
002280*
