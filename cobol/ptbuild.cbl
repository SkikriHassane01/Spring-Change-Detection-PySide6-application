000010*****************************************************************
000020*                                                               *
000030*             Spring Change Detection - Build Step              *
000040*                                                               *
000050*        Matches the NEW PTA table against the OLD PTA          *
000060*        table, classifies every vehicle and accumulates        *
000070*        the fleet totals carried forward to PTRGSTR.           *
000080*                                                               *
000090*****************************************************************
000100*
000110 IDENTIFICATION          DIVISION.
000120*================================
000130*
000140 PROGRAM-ID.             PTBUILD.
000150*
000160 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
000170*
000180 INSTALLATION.           APPLEWOOD COMPUTERS - HOMOLOGATION UNIT.
000190*
000200 DATE-WRITTEN.           11/03/1987.
000210*
000220 DATE-COMPILED.
000230*
000240 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000250*                         VINCENT BRYAN COEN.
000260*                         DISTRIBUTED UNDER THE GNU GENERAL
000270*                         PUBLIC LICENSE. SEE FILE COPYING.
000280*
000290*    REMARKS.            CORE SPRING-CHANGE DETECTION ENGINE.
000300*                        LOADS OLD-PTA INTO A WORKING TABLE,
000310*                        MATCHES EACH NEW-PTA VEHICLE AGAINST
000320*                        IT BY VEHICLE-ID, CLASSIFIES NEW /
000330*                        SPRING CHANGED / UNCHANGED, COMPUTES
000340*                        THE MASS DELTA AND WRITES ONE RESULTS
000350*                        RECORD PER NEW-PTA VEHICLE, THEN
000360*                        CARRIES THE FLEET TOTALS FORWARD ON
000370*                        TOTALS-FILE FOR PTRGSTR TO PRINT.
000380*
000390*    VERSION.            SEE PROG-NAME IN WS.
000400*
000410*    CALLED MODULES.     NONE.
000420*
000430*    FILES USED.
000440*                        OLD-PTA      (INPUT)
000450*                        NEW-PTA      (INPUT)
000460*                        RESULTS-FILE (OUTPUT)
000470*                        TOTALS-FILE  (OUTPUT)
000480*
000490*    ERROR MESSAGES USED. NONE - PT000 HAS ALREADY VALIDATED
000500*                        BOTH FILES ARE PRESENT, OPENABLE AND
000510*                        NON-EMPTY BEFORE THIS STEP RUNS.
000520*
000530* CHANGES:
000540* 11/03/87 vbc - 1.0.00 Created - first cut of the match/build
000550*                       engine, lifted out of the old sl-pta
000560*                       one-shot job.
000570* 02/02/89 vbc -    .01 Old table widened from 2000 to 5000
000580*                       entries, fleet had grown past the
000590*                       original limit. Req 0061.
000600* 19/08/92 jrs -    .02 Fixed mass difference sign - was
000610*                       Old minus New, should be New minus
000620*                       Old. Req 0112.
000630* 30/07/96 mtc -    .03 Serial SEARCH replaces the old nested
000640*                       PERFORM VARYING lookup, easier to
000650*                       follow and no slower for this volume.
000660* 14/12/98 vbc - 1.1.00 Y2K READINESS - no two digit year
000670*                       fields in this program, logged clean
000680*                       for the audit. Req Y2K-0041.
000690* 19/05/03 kdc -    .04 PTA type carried through to the
000700*                       totals record for the report header.
000710*                       Req 0218.
000720* 16/04/24 vbc          Security paragraph year range extended
000730*                       to cover the current maintenance year.
000740* 04/03/26 vbc - 2.0.00 Rebuilt onto the fixed PTA/RESULTS
000750*                       copybook set for the new homologation
000760*                       batch. Req HOMO-0012.
000770*
000780*****************************************************************
000790*
000800 ENVIRONMENT             DIVISION.
000810*================================
000820*
000830 CONFIGURATION           SECTION.
000840 SOURCE-COMPUTER.        GENERIC.
000850 OBJECT-COMPUTER.        GENERIC.
000860 SPECIAL-NAMES.
000870     C01 IS TOP-OF-FORM.
000880*
000890 INPUT-OUTPUT            SECTION.
000900 FILE-CONTROL.
000910     SELECT  OLD-PTA     ASSIGN TO "OLDPTA"
000920             ORGANIZATION IS LINE SEQUENTIAL
000930             FILE STATUS IS WS-Old-Status.
000940     SELECT  NEW-PTA     ASSIGN TO "NEWPTA"
000950             ORGANIZATION IS LINE SEQUENTIAL
000960             FILE STATUS IS WS-New-Status.
000970     SELECT  RESULTS-FILE ASSIGN TO "RESULTS"
000980             ORGANIZATION IS LINE SEQUENTIAL
000990             FILE STATUS IS WS-Results-Status.
001000     SELECT  TOTALS-FILE ASSIGN TO "TOTALS"
001010             ORGANIZATION IS LINE SEQUENTIAL
001020             FILE STATUS IS WS-Totals-Status.
001030*
001040 DATA                    DIVISION.
001050*================================
001060*
001070 FILE                    SECTION.
001080*
001090 FD  OLD-PTA.
001100 COPY "wspta.cob" REPLACING PT-Pta-Record BY OLD-PTA-RECORD.
001110*
001120 FD  NEW-PTA.
001130 COPY "wspta.cob" REPLACING PT-Pta-Record BY NEW-PTA-RECORD.
001140*
001150 FD  RESULTS-FILE.
001160 COPY "wsptres.cob" REPLACING PT-Results-Record BY RESULTS-RECORD.
001170*
001180 FD  TOTALS-FILE.
001190 COPY "wsptot.cob"  REPLACING PT-Totals-Record BY TOTALS-RECORD.
001230*
001240 WORKING-STORAGE SECTION.
001250*-----------------------
001260 77  Prog-Name               PIC X(17) VALUE "PTBUILD(2.0.00)".
001270*
001280 01  WS-File-Status-Group.
001290     03  WS-Old-Status       PIC XX.
001300     03  WS-New-Status       PIC XX.
001310     03  WS-Results-Status   PIC XX.
001320     03  WS-Totals-Status    PIC XX.
001330*
001340 01  WS-Eof-Switches.
001350     03  WS-Old-Eof-Sw       PIC X VALUE "N".
001360         88  WS-Old-Eof               VALUE "Y".
001370     03  WS-New-Eof-Sw       PIC X VALUE "N".
001380         88  WS-New-Eof               VALUE "Y".
001390     03  WS-Match-Sw         PIC X VALUE "N".
001400         88  WS-Matched               VALUE "Y".
001410         88  WS-Not-Matched           VALUE "N".
001420*
001430 01  WS-Old-Table.
001440     03  WS-Old-Table-Cnt    BINARY-LONG UNSIGNED VALUE ZERO.
001450     03  PT-Old-Entry OCCURS 5000 TIMES
001460                     INDEXED BY PT-Old-Idx.
001470         05  PT-Old-Tbl-Cell-Id    PIC 9(5).
001480         05  PT-Old-Tbl-Vehicle-Id PIC X(12).
001490         05  PT-Old-Tbl-Spring-Ref PIC X(15).
001500         05  PT-Old-Tbl-Mass       PIC S9(5)V99.
001510*
001520 01  WS-Accumulators.
001530     03  WS-Tot-Cars           BINARY-LONG UNSIGNED VALUE ZERO.
001540     03  WS-Tot-New            BINARY-LONG UNSIGNED VALUE ZERO.
001550     03  WS-Tot-Spring-Changed BINARY-LONG UNSIGNED VALUE ZERO.
001560     03  WS-Tot-Unchanged      BINARY-LONG UNSIGNED VALUE ZERO.
001570     03  WS-Tot-Mass-Increased BINARY-LONG UNSIGNED VALUE ZERO.
001580     03  WS-Tot-Mass-Decreased BINARY-LONG UNSIGNED VALUE ZERO.
001590     03  WS-Tot-Mass-Unchanged BINARY-LONG UNSIGNED VALUE ZERO.
001600     03  WS-Tot-Mass-Diff-Sum  PIC S9(9)V99 COMP-3 VALUE ZERO.
001610     03  WS-Tot-New-Mass-Sum   PIC S9(9)V99 COMP-3 VALUE ZERO.
001620     03  WS-Tot-Old-Mass-Sum   PIC S9(9)V99 COMP-3 VALUE ZERO.
001630*
001640 01  WS-Pta-Type             PIC XX.
001650*
001660 01  WS-Run-Date-Ymd         PIC 9(8).
001670*
001880 PROCEDURE               DIVISION.
001890*
001900 aa000-Main                  SECTION.
001910***********************************
001920     ACCEPT    WS-Pta-Type FROM ENVIRONMENT "PT-PTA-TYPE".
001921     ACCEPT    WS-Run-Date-Ymd FROM DATE YYYYMMDD.
001930     OPEN      INPUT  OLD-PTA
001940                      NEW-PTA.
001950     OPEN      OUTPUT RESULTS-FILE
001960                      TOTALS-FILE.
001970     PERFORM   aa020-Load-Old-Table THRU aa020-Exit
001980               UNTIL WS-Old-Eof.
001990     READ      NEW-PTA INTO NEW-PTA-RECORD
002000               AT END SET WS-New-Eof TO TRUE
002010     END-READ.
002020     PERFORM   aa030-Process-New-Record THRU aa030-Exit
002030               UNTIL WS-New-Eof.
002040     PERFORM   aa040-Write-Totals THRU aa040-Exit.
002050     CLOSE     OLD-PTA NEW-PTA RESULTS-FILE TOTALS-FILE.
002060     GOBACK.
002070*
002080 aa020-Load-Old-Table        SECTION.
002090***********************************
002100     READ      OLD-PTA INTO OLD-PTA-RECORD
002110               AT END SET WS-Old-Eof TO TRUE
002120                     GO TO aa020-Exit
002130     END-READ.
002140     IF        WS-Old-Table-Cnt < 5000
002150               ADD 1 TO WS-Old-Table-Cnt
002160               SET PT-Old-Idx TO WS-Old-Table-Cnt
002170               MOVE PT-Pta-Cell-Id    OF OLD-PTA-RECORD
002180                                      TO PT-Old-Tbl-Cell-Id (PT-Old-Idx)
002190               MOVE PT-Pta-Vehicle-Id OF OLD-PTA-RECORD
002200                                      TO PT-Old-Tbl-Vehicle-Id (PT-Old-Idx)
002210               MOVE PT-Pta-Spring-Ref OF OLD-PTA-RECORD
002220                                      TO PT-Old-Tbl-Spring-Ref (PT-Old-Idx)
002230               MOVE PT-Pta-Ref-Mass   OF OLD-PTA-RECORD
002240                                      TO PT-Old-Tbl-Mass (PT-Old-Idx)
002250     END-IF.
002260 aa020-Exit.
002270     EXIT      SECTION.
002280*
002290 aa030-Process-New-Record    SECTION.
002300***********************************
002310     ADD       1 TO WS-Tot-Cars.
002315     MOVE      SPACES TO RESULTS-RECORD.
002320     MOVE      PT-Pta-Cell-Id    OF NEW-PTA-RECORD TO PT-Res-Cell-Id-New.
002330     MOVE      PT-Pta-Vehicle-Id OF NEW-PTA-RECORD TO PT-Res-Vehicle-Id.
002340     MOVE      PT-Pta-Spring-Ref OF NEW-PTA-RECORD TO PT-Res-New-Reference.
002350     MOVE      PT-Pta-Ref-Mass   OF NEW-PTA-RECORD TO PT-Res-New-Mass.
002355     MOVE      WS-Run-Date-Ymd TO PT-Res-Run-Date.
002360     PERFORM   aa031-Match-Vehicle     THRU aa031-Exit.
002370     PERFORM   aa032-Classify-Change   THRU aa032-Exit.
002380     PERFORM   aa033-Compute-Mass      THRU aa033-Exit.
002390     PERFORM   aa034-Write-Result      THRU aa034-Exit.
002400     PERFORM   aa035-Accumulate-Totals THRU aa035-Exit.
002410     READ      NEW-PTA INTO NEW-PTA-RECORD
002420               AT END SET WS-New-Eof TO TRUE
002430     END-READ.
002440 aa030-Exit.
002450     EXIT      SECTION.
002460*
002470 aa031-Match-Vehicle         SECTION.
002480***********************************
002490* C1 - a NEW record matches the OLD record with an equal
002500*      Vehicle-Id, exact and case sensitive. At most one
002510*      match, Vehicle-Id is unique per file.
002520*
002530     SET       WS-Not-Matched TO TRUE.
002540     IF        WS-Old-Table-Cnt > ZERO
002550               SET PT-Old-Idx TO 1
002560               SEARCH PT-Old-Entry
002570                      AT END
002580                           SET WS-Not-Matched TO TRUE
002590                      WHEN PT-Old-Tbl-Vehicle-Id (PT-Old-Idx) =
002600                           PT-Pta-Vehicle-Id OF NEW-PTA-RECORD
002610                           SET WS-Matched TO TRUE
002620     END-IF.
002630 aa031-Exit.
002640     EXIT      SECTION.
002650*
002660 aa032-Classify-Change       SECTION.
002670***********************************
002680* C2 - Change Type : no match => NEW, match with a different
002690*      spring reference => SPRING CHANGED, match with the
002700*      same spring reference => UNCHANGED.
002710*
002720     IF        WS-Matched
002730               MOVE PT-Old-Tbl-Cell-Id    (PT-Old-Idx)
002740                                     TO PT-Res-Cell-Id-Old
002750               MOVE PT-Old-Tbl-Spring-Ref (PT-Old-Idx)
002760                                     TO PT-Res-Old-Reference
002770               MOVE PT-Old-Tbl-Mass       (PT-Old-Idx)
002780                                     TO PT-Res-Old-Mass
002790               IF   PT-Old-Tbl-Spring-Ref (PT-Old-Idx) NOT =
002800                    PT-Res-New-Reference
002810                    MOVE "SPRING CHANGED" TO PT-Res-Change-Type
002820               ELSE
002830                    MOVE "UNCHANGED"      TO PT-Res-Change-Type
002840               END-IF
002841               SET  PT-Res-Is-Matched TO TRUE
002850     ELSE
002860               MOVE ZERO   TO PT-Res-Cell-Id-Old
002870               MOVE SPACES TO PT-Res-Old-Reference
002880               MOVE ZERO   TO PT-Res-Old-Mass
002890               MOVE "NEW"  TO PT-Res-Change-Type
002895               SET  PT-Res-Is-Unmatched TO TRUE
002900     END-IF.
002910 aa032-Exit.
002920     EXIT      SECTION.
002930*
002940 aa033-Compute-Mass          SECTION.
002950***********************************
002960* C3 - Mass Difference : matched = New-Mass minus Old-Mass,
002970*      unmatched (New) = Old-Mass zero, Mass-Difference =
002980*      New-Mass (the whole mass is added to the fleet).
002990* C4 - Mass Status from the sign of the difference, an
003000*      unmatched (New) vehicle is always Increased.
003010*
003020     IF        WS-Matched
003030               SUBTRACT PT-Res-Old-Mass FROM PT-Res-New-Mass
003040                        GIVING PT-Res-Mass-Difference
003050     ELSE
003060               MOVE PT-Res-New-Mass TO PT-Res-Mass-Difference
003070     END-IF.
003080     IF        PT-Res-Change-Type = "NEW"
003090               MOVE "INCREASED" TO PT-Res-Mass-Status
003100     ELSE
003110               IF   PT-Res-Mass-Difference > ZERO
003120                    MOVE "INCREASED" TO PT-Res-Mass-Status
003130               ELSE
003140                    IF PT-Res-Mass-Difference < ZERO
003150                       MOVE "DECREASED" TO PT-Res-Mass-Status
003160                    ELSE
003170                       MOVE "UNCHANGED" TO PT-Res-Mass-Status
003180                    END-IF
003190               END-IF
003200     END-IF.
003210 aa033-Exit.
003220     EXIT      SECTION.
003230*
003240 aa034-Write-Result          SECTION.
003250***********************************
003260     WRITE     RESULTS-RECORD.
003280 aa034-Exit.
003290     EXIT      SECTION.
003300*
003310 aa035-Accumulate-Totals     SECTION.
003320***********************************
003330     EVALUATE  PT-Res-Change-Type
003340         WHEN  "NEW"
003350               ADD 1 TO WS-Tot-New
003360         WHEN  "SPRING CHANGED"
003370               ADD 1 TO WS-Tot-Spring-Changed
003380         WHEN  OTHER
003390               ADD 1 TO WS-Tot-Unchanged
003400     END-EVALUATE.
003410     EVALUATE  PT-Res-Mass-Status
003420         WHEN  "INCREASED"
003430               ADD 1 TO WS-Tot-Mass-Increased
003440         WHEN  "DECREASED"
003450               ADD 1 TO WS-Tot-Mass-Decreased
003460         WHEN  OTHER
003470               ADD 1 TO WS-Tot-Mass-Unchanged
003480     END-EVALUATE.
003490     ADD       PT-Res-Mass-Difference TO WS-Tot-Mass-Diff-Sum.
003500     ADD       PT-Res-New-Mass        TO WS-Tot-New-Mass-Sum.
003510     IF        WS-Matched
003520               ADD PT-Res-Old-Mass TO WS-Tot-Old-Mass-Sum
003530     END-IF.
003540 aa035-Exit.
003550     EXIT      SECTION.
003560*
003570 aa040-Write-Totals          SECTION.
003580***********************************
003590     MOVE      SPACES        TO TOTALS-RECORD.
003600     MOVE      WS-Pta-Type   TO PT-Tot-Pta-Type.
003605     MOVE      WS-Run-Date-Ymd TO PT-Tot-Run-Date.
003610     MOVE      WS-Tot-Cars   TO PT-Tot-Cars.
003620     MOVE      WS-Tot-New    TO PT-Tot-New.
003630     MOVE      WS-Tot-Spring-Changed TO PT-Tot-Spring-Changed.
003640     MOVE      WS-Tot-Unchanged      TO PT-Tot-Unchanged.
003650     MOVE      WS-Tot-Mass-Increased TO PT-Tot-Mass-Increased.
003660     MOVE      WS-Tot-Mass-Decreased TO PT-Tot-Mass-Decreased.
003670     MOVE      WS-Tot-Mass-Unchanged TO PT-Tot-Mass-Unchanged.
003680     MOVE      WS-Tot-Mass-Diff-Sum  TO PT-Tot-Mass-Diff-Sum.
003690     MOVE      WS-Tot-New-Mass-Sum   TO PT-Tot-New-Mass-Sum.
003700     MOVE      WS-Tot-Old-Mass-Sum   TO PT-Tot-Old-Mass-Sum.
003710     WRITE     TOTALS-RECORD.
003720 aa040-Exit.
003730     EXIT      SECTION.
003740*
