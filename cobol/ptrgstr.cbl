000010*****************************************************************
000020*                                                               *
000030*          Spring Change Detection - Summary Report             *
000040*                                                               *
000050*      Prints the fleet metrics, the Mass Status and Change     *
000060*      Type distributions, and the distinct Moteur list.        *
000070*                                                               *
000080*****************************************************************
000090*
000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130 PROGRAM-ID.             PTRGSTR.
000140*
000150 AUTHOR.                 V B COEN FBCS, FIDM, FIDPM.
000160*
000170 INSTALLATION.           APPLEWOOD COMPUTERS - HOMOLOGATION UNIT.
000180*
000190 DATE-WRITTEN.           18/03/1987.
000200*
000210 DATE-COMPILED.
000220*
000230 SECURITY.               COPYRIGHT (C) 1987-2026 & LATER,
000240*                         VINCENT BRYAN COEN.
000250*                         DISTRIBUTED UNDER THE GNU GENERAL
000260*                         PUBLIC LICENSE. SEE FILE COPYING.
000270*
000280*    REMARKS.            READS THE FLEET TOTALS WRITTEN BY
000290*                        PTBUILD, COMPUTES THE SPRING-CHANGED
000300*                        AND FLEET MASS CHANGE PERCENTAGES, AND
000310*                        PRINTS THE SUMMARY REPORT. ALSO SCANS
000320*                        NEW-PTA A SECOND TIME TO BUILD AND
000330*                        PRINT THE DISTINCT MOTEUR LIST.
000340*
000350*    VERSION.            SEE PROG-NAME IN WS.
000360*
000370*    CALLED MODULES.     NONE.
000380*
000390*    FILES USED.
000400*                        TOTALS-FILE  (INPUT)
000410*                        NEW-PTA      (INPUT)
000420*                        SUMMARY      (OUTPUT)
000430*
000440*    ERROR MESSAGES USED. NONE.
000450*
000460* CHANGES:
000470* 18/03/87 vbc - 1.0.00 Created - first cut of the fleet metrics
000480*                       print, modelled on the check register
000490*                       layout.
000500* 02/02/89 vbc -    .01 Moteur table widened from 50 to 200
000510*                       entries to match the old table growth
000520*                       in ptbuild. Req 0061.
000530* 19/08/92 jrs -    .02 Fleet mass change percentage now
000540*                       guards a zero FLEET-MASS-TOTAL
000550*                       denominator. Req 0112.
000560* 30/07/96 mtc -    .03 Moteur dedupe/sort rewritten as a
000570*                       sorted-insert table, was a full sort
000580*                       work file before, no longer needed.
000590* 14/12/98 vbc - 1.1.00 Y2K READINESS - no two digit year
000600*                       fields in this program, logged clean
000610*                       for the audit. Req Y2K-0041.
000620* 19/05/03 kdc -    .04 PTA type (VP/VU) now shown in the
000630*                       page heading from Pt-Tot-Pta-Type.
000640*                       Req 0218.
000650* 16/04/24 vbc          Distribution wording re-checked against
000660*                       the current GPL text held in COPYING.
000670* 04/03/26 vbc - 2.0.00 Rebuilt onto the fixed PTA/RESULTS/
000680*                       TOTALS copybook set for the new
000690*                       homologation batch. Req HOMO-0012.
000700*
000710*****************************************************************
000720*
000730 ENVIRONMENT             DIVISION.
000740*================================
000750*
000760 CONFIGURATION           SECTION.
000770 SOURCE-COMPUTER.        GENERIC.
000780 OBJECT-COMPUTER.        GENERIC.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810*
000820 INPUT-OUTPUT            SECTION.
000830 FILE-CONTROL.
000840     SELECT  NEW-PTA     ASSIGN TO "NEWPTA"
000850             ORGANIZATION IS LINE SEQUENTIAL
000860             FILE STATUS IS WS-New-Status.
000870     SELECT  TOTALS-FILE ASSIGN TO "TOTALS"
000880             ORGANIZATION IS LINE SEQUENTIAL
000890             FILE STATUS IS WS-Totals-Status.
000900     SELECT  SUMMARY-FILE ASSIGN TO "SUMMARY"
000910             ORGANIZATION IS LINE SEQUENTIAL
000920             FILE STATUS IS WS-Summary-Status.
000930*
000940 DATA                    DIVISION.
000950*================================
000960*
000970 FILE                    SECTION.
000980*
000990 FD  NEW-PTA.
001000 COPY "wspta.cob" REPLACING PT-Pta-Record BY NEW-PTA-RECORD.
001010*
001020 FD  TOTALS-FILE.
001030 COPY "wsptot.cob" REPLACING PT-Totals-Record BY TOTALS-RECORD.
001040*
001050 FD  SUMMARY-FILE.
001060 01  PT-Summary-Line         PIC X(132).
001070*
001080 WORKING-STORAGE SECTION.
001090*-----------------------
001100 77  Prog-Name               PIC X(17) VALUE "PTRGSTR(2.0.00)".
001110*
001120 01  WS-File-Status-Group.
001130     03  WS-New-Status       PIC XX.
001140     03  WS-Totals-Status    PIC XX.
001150     03  WS-Summary-Status   PIC XX.
001160*
001170 01  WS-Eof-Switches.
001180     03  WS-New-Eof-Sw       PIC X VALUE "N".
001190         88  WS-New-Eof               VALUE "Y".
001200*
001210 01  WS-Work-Totals.
001220     03  WS-Pta-Type           PIC XX.
001230     03  WS-Tot-Cars           PIC 9(7).
001240     03  WS-Tot-New            PIC 9(7).
001250     03  WS-Tot-Spring-Changed PIC 9(7).
001260     03  WS-Tot-Unchanged      PIC 9(7).
001270     03  WS-Tot-Mass-Increased PIC 9(7).
001280     03  WS-Tot-Mass-Decreased PIC 9(7).
001290     03  WS-Tot-Mass-Unchanged PIC 9(7).
001300     03  WS-Mass-Diff-Sum      PIC S9(9)V99 COMP-3.
001310     03  WS-New-Mass-Sum       PIC S9(9)V99 COMP-3.
001320     03  WS-Old-Mass-Sum       PIC S9(9)V99 COMP-3.
001330*
001340 01  WS-Computed-Metrics.
001350     03  WS-Spring-Chg-Pct     PIC S999V9   COMP-3 VALUE ZERO.
001360     03  WS-Fleet-Mass-Total   PIC S9(9)V99 COMP-3 VALUE ZERO.
001370     03  WS-Fleet-Mass-Chg-Pct PIC S999V99  COMP-3 VALUE ZERO.
001380*
001390 01  WS-Moteur-Table.
001400     03  WS-Mot-Cnt            BINARY-LONG UNSIGNED VALUE ZERO.
001410     03  WS-Mot-Entry OCCURS 200 TIMES
001420                      INDEXED BY WS-Mot-Idx
001430                      PIC X(10).
001440 01  WS-New-Moteur            PIC X(10).
001450 01  WS-Mot-Pos               BINARY-LONG UNSIGNED.
001460 01  WS-Mot-Shift             BINARY-LONG UNSIGNED.
001470*
001480 01  WS-Date-Formats.
001490     03  WS-Swap             PIC 99.
001500     03  WS-Date             PIC X(10) VALUE "99/99/9999".
001510     03  WS-UK REDEFINES WS-Date.
001520         05  WS-Days         PIC 99.
001530         05  FILLER          PIC X.
001540         05  WS-Month        PIC 99.
001550         05  FILLER          PIC X.
001560         05  WS-Year         PIC 9(4).
001570     03  WS-USA REDEFINES WS-Date.
001580         05  WS-USA-Month    PIC 99.
001590         05  FILLER          PIC X.
001600         05  WS-USA-Days     PIC 99.
001610         05  FILLER          PIC X.
001620         05  FILLER          PIC 9(4).
001630     03  WS-Intl REDEFINES WS-Date.
001640         05  WS-Intl-Year    PIC 9(4).
001650         05  FILLER          PIC X.
001660         05  WS-Intl-Month   PIC 99.
001670         05  FILLER          PIC X.
001680         05  WS-Intl-Days    PIC 99.
001690*
001700 01  WS-Today-YMD            PIC 9(8).
001710 01  WS-Today-Date REDEFINES WS-Today-YMD.
001720     03  WS-Today-CC         PIC 99.
001730     03  WS-Today-YY         PIC 99.
001740     03  WS-Today-MM         PIC 99.
001750     03  WS-Today-DD         PIC 99.
001760*
001770 01  PT-Hdg-Line-1.
001780     03  FILLER              PIC X(30) VALUE "APPLEWOOD HOMOLOGATION DEPT.".
001790     03  FILLER              PIC X(20) VALUE SPACES.
001800     03  FILLER              PIC X(20) VALUE "SPRING CHANGE REPORT".
001810     03  FILLER              PIC X(62) VALUE SPACES.
001820*
001830 01  PT-Hdg-Line-2.
001840     03  FILLER              PIC X(11) VALUE "RUN DATE : ".
001850     03  PT-Hdg-Run-Date     PIC X(10).
001860     03  FILLER              PIC X(12) VALUE "  PTA TYPE: ".
001870     03  PT-Hdg-Pta-Type     PIC XX.
001880     03  FILLER              PIC X(97) VALUE SPACES.
001890*
001900 01  PT-Metric-Line.
001910     03  PT-Met-Label        PIC X(32).
001920     03  PT-Met-Value        PIC ZZZZZZ9.
001930     03  PT-Met-Pct          PIC ZZ9.9.
001940     03  PT-Met-Pct-Sign     PIC X        VALUE SPACE.
001950     03  FILLER              PIC X(2)     VALUE SPACES.
001960     03  PT-Met-Mass         PIC -ZZZZ9.99.
001965     03  FILLER              PIC X(4)     VALUE " KG ".
001970     03  PT-Met-Mass-Pct     PIC -ZZ9.99.
001975     03  PT-Met-Mass-Pct-Sign PIC X       VALUE SPACE.
001980     03  FILLER              PIC X(73)    VALUE SPACES.
001990*
002000 01  PT-Dist-Line.
002010     03  PT-Dist-Label       PIC X(20).
002020     03  PT-Dist-Value       PIC ZZZZZZ9.
002030     03  FILLER              PIC X(105)   VALUE SPACES.
002040*
002050 01  PT-Mot-Hdg-Line.
002060     03  FILLER              PIC X(20) VALUE "MOTEUR LIST - COUNT ".
002070     03  PT-Mot-Hdg-Count    PIC ZZZ9.
002080     03  FILLER              PIC X(108) VALUE SPACES.
002090*
002100 01  PT-Mot-Detail-Line.
002110     03  PT-Mot-Detail       PIC X(10).
002120     03  FILLER              PIC X(122) VALUE SPACES.
002130*
002140 PROCEDURE               DIVISION.
002150*
002160 aa000-Main                  SECTION.
002170***********************************
002180     ACCEPT    WS-Today-YMD FROM DATE YYYYMMDD.
002190     PERFORM   zz070-Convert-Date THRU zz070-Exit.
002200     OPEN      INPUT  TOTALS-FILE.
002210     READ      TOTALS-FILE INTO TOTALS-RECORD.
002220     MOVE      PT-Tot-Pta-Type       TO WS-Pta-Type.
002230     MOVE      PT-Tot-Cars           TO WS-Tot-Cars.
002240     MOVE      PT-Tot-New            TO WS-Tot-New.
002250     MOVE      PT-Tot-Spring-Changed TO WS-Tot-Spring-Changed.
002260     MOVE      PT-Tot-Unchanged      TO WS-Tot-Unchanged.
002270     MOVE      PT-Tot-Mass-Increased TO WS-Tot-Mass-Increased.
002280     MOVE      PT-Tot-Mass-Decreased TO WS-Tot-Mass-Decreased.
002290     MOVE      PT-Tot-Mass-Unchanged TO WS-Tot-Mass-Unchanged.
002300     MOVE      PT-Tot-Mass-Diff-Sum  TO WS-Mass-Diff-Sum.
002310     MOVE      PT-Tot-New-Mass-Sum   TO WS-New-Mass-Sum.
002320     MOVE      PT-Tot-Old-Mass-Sum   TO WS-Old-Mass-Sum.
002330     CLOSE     TOTALS-FILE.
002340     PERFORM   aa040-Compute-Metrics THRU aa040-Exit.
002350     OPEN      OUTPUT SUMMARY-FILE.
002360     PERFORM   aa050-Print-Summary   THRU aa050-Exit.
002370     PERFORM   aa060-Build-Moteur-List THRU aa060-Exit.
002380     PERFORM   aa070-Print-Moteur-List THRU aa070-Exit.
002390     CLOSE     SUMMARY-FILE.
002400     GOBACK.
002410*
002420 aa040-Compute-Metrics       SECTION.
002430***********************************
002440* M1 - Spring-Changed-Pct to 1 decimal, Fleet-Mass-Change-Pct
002450*      to 2 decimals, both rounded half up.
002460* M2 - Fleet-Mass-Total = sum New-Mass (all) + sum Old-Mass
002470*      (matched only), per the source formula.
002480* M3 - guard a zero denominator, print zero.
002490*
002500     IF        WS-Tot-Cars > ZERO
002510               COMPUTE WS-Spring-Chg-Pct ROUNDED =
002520                       (WS-Tot-Spring-Changed / WS-Tot-Cars) * 100
002530     ELSE
002540               MOVE ZERO TO WS-Spring-Chg-Pct
002550     END-IF.
002560     ADD       WS-New-Mass-Sum WS-Old-Mass-Sum
002570               GIVING WS-Fleet-Mass-Total.
002580     IF        WS-Fleet-Mass-Total NOT = ZERO
002590               COMPUTE WS-Fleet-Mass-Chg-Pct ROUNDED =
002600                       (WS-Mass-Diff-Sum / WS-Fleet-Mass-Total) * 100
002610     ELSE
002620               MOVE ZERO TO WS-Fleet-Mass-Chg-Pct
002630     END-IF.
002640 aa040-Exit.
002650     EXIT      SECTION.
002660*
002670 aa050-Print-Summary         SECTION.
002680***********************************
002690     MOVE      WS-Date TO PT-Hdg-Run-Date.
002700     MOVE      WS-Pta-Type TO PT-Hdg-Pta-Type.
002710     WRITE     PT-Summary-Line FROM PT-Hdg-Line-1.
002720     WRITE     PT-Summary-Line FROM PT-Hdg-Line-2.
002730     MOVE      SPACES TO PT-Summary-Line.
002740     WRITE     PT-Summary-Line.
002750*
002760     MOVE      SPACES TO PT-Metric-Line.
002770     MOVE      "TOTAL CARS IN NEW FILE" TO PT-Met-Label.
002780     MOVE      WS-Tot-Cars TO PT-Met-Value.
002790     WRITE     PT-Summary-Line FROM PT-Metric-Line.
002800*
002810     MOVE      SPACES TO PT-Metric-Line.
002820     MOVE      "NEW CARS"  TO PT-Met-Label.
002830     MOVE      WS-Tot-New  TO PT-Met-Value.
002840     WRITE     PT-Summary-Line FROM PT-Metric-Line.
002850*
002860     MOVE      SPACES TO PT-Metric-Line.
002870     MOVE      "SPRING CHANGED CARS" TO PT-Met-Label.
002880     MOVE      WS-Tot-Spring-Changed TO PT-Met-Value.
002890     MOVE      WS-Spring-Chg-Pct     TO PT-Met-Pct.
002900     MOVE      "%"                   TO PT-Met-Pct-Sign.
002910     WRITE     PT-Summary-Line FROM PT-Metric-Line.
002920*
002930     MOVE      SPACES TO PT-Metric-Line.
002940     MOVE      "UNCHANGED CARS" TO PT-Met-Label.
002950     MOVE      WS-Tot-Unchanged TO PT-Met-Value.
002960     WRITE     PT-Summary-Line FROM PT-Metric-Line.
002970*
002980     MOVE      SPACES TO PT-Metric-Line.
002990     MOVE      "FLEET MASS CHANGE (KG)" TO PT-Met-Label.
003000     MOVE      WS-Mass-Diff-Sum         TO PT-Met-Mass.
003010     MOVE      WS-Fleet-Mass-Chg-Pct    TO PT-Met-Mass-Pct.
003015     MOVE      "%"                      TO PT-Met-Mass-Pct-Sign.
003020     WRITE     PT-Summary-Line FROM PT-Metric-Line.
003030     MOVE      SPACES TO PT-Summary-Line.
003040     WRITE     PT-Summary-Line.
003050*
003060     MOVE      SPACES TO PT-Dist-Line.
003070     MOVE      "MASS STATUS DISTRIBUTION" TO PT-Dist-Label.
003080     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003090     MOVE      SPACES TO PT-Dist-Line.
003100     MOVE      "  INCREASED"  TO PT-Dist-Label.
003110     MOVE      WS-Tot-Mass-Increased TO PT-Dist-Value.
003120     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003130     MOVE      SPACES TO PT-Dist-Line.
003140     MOVE      "  DECREASED"  TO PT-Dist-Label.
003150     MOVE      WS-Tot-Mass-Decreased TO PT-Dist-Value.
003160     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003170     MOVE      SPACES TO PT-Dist-Line.
003180     MOVE      "  UNCHANGED"  TO PT-Dist-Label.
003190     MOVE      WS-Tot-Mass-Unchanged TO PT-Dist-Value.
003200     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003210     MOVE      SPACES TO PT-Summary-Line.
003220     WRITE     PT-Summary-Line.
003230*
003240     MOVE      SPACES TO PT-Dist-Line.
003250     MOVE      "CHANGE TYPE DISTRIBUTION" TO PT-Dist-Label.
003260     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003270     MOVE      SPACES TO PT-Dist-Line.
003280     MOVE      "  NEW"            TO PT-Dist-Label.
003290     MOVE      WS-Tot-New         TO PT-Dist-Value.
003300     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003310     MOVE      SPACES TO PT-Dist-Line.
003320     MOVE      "  SPRING CHANGED" TO PT-Dist-Label.
003330     MOVE      WS-Tot-Spring-Changed TO PT-Dist-Value.
003340     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003350     MOVE      SPACES TO PT-Dist-Line.
003360     MOVE      "  UNCHANGED"      TO PT-Dist-Label.
003370     MOVE      WS-Tot-Unchanged   TO PT-Dist-Value.
003380     WRITE     PT-Summary-Line FROM PT-Dist-Line.
003390     MOVE      SPACES TO PT-Summary-Line.
003400     WRITE     PT-Summary-Line.
003410 aa050-Exit.
003420     EXIT      SECTION.
003430*
003440 aa060-Build-Moteur-List     SECTION.
003450***********************************
003460* L1 - distinct, non-blank Moteur values only, ascending
003470*      character collating sort - built as a sorted-insert
003480*      table while NEW-Pta is scanned a second time.
003490*
003500     OPEN      INPUT NEW-PTA.
003510     READ      NEW-PTA INTO NEW-PTA-RECORD
003520               AT END SET WS-New-Eof TO TRUE
003530     END-READ.
003540     PERFORM   aa061-Scan-One-Moteur THRU aa061-Exit
003550               UNTIL WS-New-Eof.
003560     CLOSE     NEW-PTA.
003570 aa060-Exit.
003580     EXIT      SECTION.
003590*
003600 aa061-Scan-One-Moteur       SECTION.
003610***********************************
003620     IF        PT-Pta-Moteur OF NEW-PTA-RECORD NOT = SPACES
003630               MOVE PT-Pta-Moteur OF NEW-PTA-RECORD
003640                                  TO WS-New-Moteur
003650               PERFORM zz065-Insert-Moteur THRU zz065-Exit
003660     END-IF.
003670     READ      NEW-PTA INTO NEW-PTA-RECORD
003680               AT END SET WS-New-Eof TO TRUE
003690     END-READ.
003700 aa061-Exit.
003710     EXIT      SECTION.
003720*
003730 zz065-Insert-Moteur         SECTION.
003740***********************************
003750     MOVE      1 TO WS-Mot-Pos.
003760 zz065-Find-Position.
003770     IF        WS-Mot-Pos > WS-Mot-Cnt
003780               GO TO zz065-Insert-Here.
003790     IF        WS-Mot-Entry (WS-Mot-Pos) = WS-New-Moteur
003800               GO TO zz065-Exit.
003810     IF        WS-Mot-Entry (WS-Mot-Pos) > WS-New-Moteur
003820               GO TO zz065-Insert-Here.
003830     ADD       1 TO WS-Mot-Pos.
003840     GO        TO zz065-Find-Position.
003850 zz065-Insert-Here.
003860     IF        WS-Mot-Cnt >= 200
003870               GO TO zz065-Exit.
003880     MOVE      WS-Mot-Cnt TO WS-Mot-Shift.
003890 zz065-Shift-Loop.
003900     IF        WS-Mot-Shift < WS-Mot-Pos
003910               GO TO zz065-Insert-Value.
003920     MOVE      WS-Mot-Entry (WS-Mot-Shift)
003930                         TO WS-Mot-Entry (WS-Mot-Shift + 1).
003940     SUBTRACT  1 FROM WS-Mot-Shift.
003950     GO        TO zz065-Shift-Loop.
003960 zz065-Insert-Value.
003970     MOVE      WS-New-Moteur TO WS-Mot-Entry (WS-Mot-Pos).
003980     ADD       1 TO WS-Mot-Cnt.
003990 zz065-Exit.
004000     EXIT      SECTION.
004010*
004020 aa070-Print-Moteur-List     SECTION.
004030***********************************
004040     MOVE      SPACES TO PT-Mot-Hdg-Line.
004050     MOVE      WS-Mot-Cnt TO PT-Mot-Hdg-Count.
004060     WRITE     PT-Summary-Line FROM PT-Mot-Hdg-Line.
004070     IF        WS-Mot-Cnt > ZERO
004080               SET WS-Mot-Idx TO 1
004090               PERFORM aa071-Print-One-Moteur THRU aa071-Exit
004100                       WS-Mot-Cnt TIMES
004110     END-IF.
004120 aa070-Exit.
004130     EXIT      SECTION.
004140*
004150 aa071-Print-One-Moteur      SECTION.
004160***********************************
004170     MOVE      SPACES TO PT-Mot-Detail-Line.
004180     MOVE      WS-Mot-Entry (WS-Mot-Idx) TO PT-Mot-Detail.
004190     WRITE     PT-Summary-Line FROM PT-Mot-Detail-Line.
004200     SET       WS-Mot-Idx UP BY 1.
004210 aa071-Exit.
004220     EXIT      SECTION.
004230*
004240 zz070-Convert-Date          SECTION.
004250***********************************
004260* Converts today's date to UK dd/mm/ccyy for the page heading.
004270*
004280     MOVE      WS-Today-DD TO WS-Days.
004290     MOVE      WS-Today-MM TO WS-Month.
004300     MOVE      WS-Today-CC TO WS-Year (1:2).
004310     MOVE      WS-Today-YY TO WS-Year (3:2).
004320 zz070-Exit.
004330     EXIT      SECTION.
004340*
