000010*    *******************************************
000020*                                              *
000030*      Record Definition For PTA Table Input   *
000040*            (OLD-PTA and NEW-PTA)              *
000050*         Uses PT-Pta-Vehicle-Id as match key   *
000060*    *******************************************
000070*    File size 49 bytes of live data, padded out below.
000080*
000090*    Both the OLD and the NEW PTA extract share this layout - the
000100*    "Cell Id" is the physical row number of the vehicle on the
000110*    homologation dept's field-position sheet, data starting at
000120*    row 3, so row 1 of this file is Cell Id 00003.
000130*
000140*    THE FIELDS BELOW PT-PTA-REF-MASS ARE RESERVED - NOT YET FED
000150*    BY THE EXTRACT. CARRIED HERE SO THE LAYOUT DOES NOT HAVE TO
000160*    CHANGE SHAPE AGAIN WHEN THE DEPT FINALLY SENDS US VARIANT /
000170*    AXLE DATA. SUBJECT TO CHANGE ONCE THAT FEED TURNS UP.
000180*
000190*    04/03/26 vbc - Created, split out of the old sl-pta work copy.
000200*    11/03/26 vbc - Ref-Mass widened to S9(5)V99, was S9(4)V99.
000210*    19/03/26 vbc - Reserved homologation fields added ahead of
000220*                   the Phase 2 variant/axle feed. File size chg.
000230*
000240 01  PT-Pta-Record.
000250     03  PT-Pta-Cell-Id        pic 9(5).
000260     03  PT-Pta-Vehicle-Id     pic x(12).
000270     03  PT-Pta-Moteur         pic x(10).
000280     03  PT-Pta-Spring-Ref     pic x(15).
000290     03  PT-Pta-Ref-Mass       pic s9(5)v99.
000300     03  PT-Pta-Ref-Mass-Alpha redefines PT-Pta-Ref-Mass
000310                               pic x(8).
000320     03  PT-Pta-Record-Type    pic x.
000330         88  PT-Pta-Is-Vehicle-Row   value "V".
000340         88  PT-Pta-Is-Spare-Row     value "S".
000350         88  PT-Pta-Is-Withdrawn-Row value "W".
000360*    reserved below - not yet fed by the extract.
000370     03  PT-Pta-Variant-Code   pic x(6).
000380     03  PT-Pta-Engine-Family  pic x(8).
000390     03  PT-Pta-Axle-Config    pic x.
000400         88  PT-Pta-Front-Axle       value "F".
000410         88  PT-Pta-Rear-Axle        value "R".
000420         88  PT-Pta-All-Wheel-Drive  value "A".
000430     03  PT-Pta-Tyre-Code      pic x(6).
000440*    homologation test house code.
000450     03  PT-Pta-Test-House-Code pic xxx.
000460*    ccyymmdd when fed.
000470     03  PT-Pta-Homol-Date     pic 9(8).
000480     03  PT-Pta-Homol-Date-Grp redefines PT-Pta-Homol-Date.
000490         05  PT-Pta-Homol-CC   pic 99.
000500         05  PT-Pta-Homol-YY   pic 99.
000510         05  PT-Pta-Homol-MM   pic 99.
000520         05  PT-Pta-Homol-DD   pic 99.
000530     03  PT-Pta-Load-Index     pic 9(3)v9  comp-3.
000540     03  PT-Pta-Inspector-Init pic x(3).
000550     03  PT-Pta-Review-Status  pic x.
000560         88  PT-Pta-Review-Pending   value "P".
000570         88  PT-Pta-Review-Passed    value "Y".
000580         88  PT-Pta-Review-Failed    value "N".
000590     03  PT-Pta-Batch-Seq-No   pic 9(5)     comp.
000600*    UPSI style switches, one per spare reserved for growth.
000610     03  PT-Pta-Spare-Switches pic x occurs 5.
000620     03  filler                pic x(30).
000630*
