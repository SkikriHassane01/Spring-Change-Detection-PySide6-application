000010*    *******************************************
000020*                                              *
000030*      Record Definition For The Annotated     *
000040*       Copy Of The NEW-Pta Table               *
000050*    *******************************************
000060*    File size 52 bytes of live data, padded out below.
000070*
000080*    The full NEW-Pta row plus a 3 char highlight flag set by
000090*    ptannot - "NEW" (new vehicle, shown in red on the reviewer's
000100*    listing), "CHG" (spring changed, shown in blue), or spaces
000110*    (no highlight, row passes through untouched).
000120*
000130*    THE RESERVED FIELDS BELOW MIRROR WSPTA.COB - CARRIED THROUGH
000140*    UNCHANGED FOR NOW SO THE EXPORT NEVER DROPS A COLUMN THE
000150*    INPUT SIDE PICKS UP LATER. SUBJECT TO CHANGE.
000160*
000170*    04/03/26 vbc - Created.
000180*    19/03/26 vbc - Reserved homologation fields added to match
000190*                   the widened wspta.cob. File size chg.
000200*
000210 01  PT-Annotated-Record.
000220     03  PT-Ann-Cell-Id        pic 9(5).
000230     03  PT-Ann-Vehicle-Id     pic x(12).
000240     03  PT-Ann-Moteur         pic x(10).
000250     03  PT-Ann-Spring-Ref     pic x(15).
000260     03  PT-Ann-Ref-Mass       pic s9(5)v99.
000270     03  PT-Ann-Ref-Mass-Alpha redefines PT-Ann-Ref-Mass
000280                               pic x(8).
000290     03  PT-Ann-Highlight-Flag pic x(3).
000300         88  PT-Ann-Is-New         value "NEW".
000310         88  PT-Ann-Is-Changed     value "CHG".
000320         88  PT-Ann-No-Highlight   value SPACES.
000330*    reserved below - mirrors PT-Pta-Record-Type on the input side.
000340     03  PT-Ann-Record-Type    pic x.
000350         88  PT-Ann-Is-Vehicle-Row   value "V".
000360         88  PT-Ann-Is-Spare-Row     value "S".
000370     03  PT-Ann-Variant-Code   pic x(6).
000380     03  PT-Ann-Engine-Family  pic x(8).
000390     03  PT-Ann-Axle-Config    pic x.
000400         88  PT-Ann-Front-Axle       value "F".
000410         88  PT-Ann-Rear-Axle        value "R".
000420         88  PT-Ann-All-Wheel-Drive  value "A".
000430     03  PT-Ann-Tyre-Code      pic x(6).
000440     03  PT-Ann-Test-House-Code pic xxx.
000450*    ccyymmdd when fed.
000460     03  PT-Ann-Homol-Date     pic 9(8).
000470     03  PT-Ann-Load-Index     pic 9(3)v9  comp-3.
000480     03  PT-Ann-Inspector-Init pic x(3).
000490     03  filler                pic x(30).
000500*
