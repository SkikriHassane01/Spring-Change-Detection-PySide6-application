000010*    *******************************************
000020*                                              *
000030*      Diagnostic Message Literals Common To   *
000040*       All Spring Change Detection Programs   *
000050*    *******************************************
000060*
000070*    System wide codes follow the ACAS SY0xx convention, module
000080*    specific ones are numbered PT0xx.  V1-V4 are the INPUT-
000090*    VALIDATION rejection codes, built up at run time with the
000100*    file label or name via STRING - see aa010-Validate-Files.
000110*
000120*    04/03/26 vbc - Created.
000130*
000140 01  PT-Error-Messages.
000150     03  PT-SY001      pic x(40) value
000160         "PTSY001 Run aborted - see diagnostic.".
000170     03  PT-SY010      pic x(40) value
000180         "PTSY010 Unable to open output file -".
000190     03  PT-V1-Text1   pic x(12) value "No '".
000200     03  PT-V1-Text2   pic x(18) value "' file selected.".
000210     03  PT-V2-Text1   pic x(8)  value "File '".
000220     03  PT-V2-Text2   pic x(20) value "' does not exist.".
000230     03  PT-V3-Text1   pic x(2)  value "'".
000240     03  PT-V3-Text2   pic x(20) value "' file is empty.".
000250     03  PT-V4-Text1   pic x(20) value "Missing columns: ".
000255     03  filler        pic x(10).
000260*
000270 01  PT-Diagnostic-Line      pic x(132).
000280 01  PT-Run-Aborted-Switch   pic x     value "N".
000290     88  PT-Run-Aborted                value "Y".
000300*
