000010*    *******************************************
000020*                                              *
000030*      Record Definition For The Fleet Totals  *
000040*       Handoff File                            *
000050*    *******************************************
000060*    File size 104 bytes of live data, padded out below.
000070*
000080*    Carries the fleet accumulators built up by ptbuild across to
000090*    the ptrgstr print step - there being no shared working-storage
000100*    between separately run load modules.
000110*
000120*    04/03/26 vbc - Created.
000130*    09/03/26 vbc - Added Pt-Tot-Pta-Type to carry VP/VU to the
000140*                   report heading.
000150*    19/03/26 vbc - 88-levels added to Pta-Type, run-date stamp
000160*                   and growth reserve added. File size chg.
000170*
000180 01  PT-Totals-Record.
000190     03  PT-Tot-Pta-Type       pic xx.
000200         88  PT-Tot-Is-Passenger    value "VP".
000210         88  PT-Tot-Is-Utility      value "VU".
000220     03  PT-Tot-Cars           pic 9(7).
000230     03  PT-Tot-New            pic 9(7).
000240     03  PT-Tot-Spring-Changed pic 9(7).
000250     03  PT-Tot-Unchanged      pic 9(7).
000260     03  PT-Tot-Mass-Increased pic 9(7).
000270     03  PT-Tot-Mass-Decreased pic 9(7).
000280     03  PT-Tot-Mass-Unchanged pic 9(7).
000290     03  PT-Tot-Mass-Diff-Sum  pic s9(9)v99.
000300     03  PT-Tot-New-Mass-Sum   pic s9(9)v99.
000310     03  PT-Tot-Old-Mass-Sum   pic s9(9)v99.
000320*    run-date stamp, ccyymmdd - set by ptbuild at aa040-Write-Totals.
000330     03  PT-Tot-Run-Date       pic 9(8).
000340     03  PT-Tot-Run-Date-Grp redefines PT-Tot-Run-Date.
000350         05  PT-Tot-Run-CC     pic 99.
000360         05  PT-Tot-Run-YY     pic 99.
000370         05  PT-Tot-Run-MM     pic 99.
000380         05  PT-Tot-Run-DD     pic 99.
000390     03  filler                pic x(16).
000400*
