000010*    *******************************************
000020*                                              *
000030*      Record Definition For The Spring        *
000040*       Change Results File                    *
000050*    *******************************************
000060*    File size 100 bytes of live data, padded out below.
000070*
000080*    Written once per NEW-Pta vehicle by ptbuild, in NEW-file row
000090*    order, and read back by ptrgstr (for the distribution counts)
000100*    and by ptannot (for the highlight flag lookup).
000110*
000120*    04/03/26 vbc - Created.
000130*    19/03/26 vbc - Matched flag and run-date stamp added, plus
000140*                   reserve for the Phase 2 homologation fields.
000150*                   File size chg.
000160*
000170 01  PT-Results-Record.
000180     03  PT-Res-Cell-Id-New    pic 9(5).
000190     03  PT-Res-Cell-Id-New-Alpha redefines PT-Res-Cell-Id-New
000200                               pic x(5).
000210     03  PT-Res-Cell-Id-Old    pic 9(5).
000220     03  PT-Res-Vehicle-Id     pic x(12).
000230     03  PT-Res-Old-Reference  pic x(15).
000240     03  PT-Res-New-Reference  pic x(15).
000250     03  PT-Res-Old-Mass       pic s9(5)v99.
000260     03  PT-Res-New-Mass       pic s9(5)v99.
000270     03  PT-Res-Mass-Difference pic s9(5)v99.
000280     03  PT-Res-Mass-Status    pic x(9).
000290     03  PT-Res-Change-Type    pic x(14).
000300     03  PT-Res-Matched-Flag   pic x.
000310         88  PT-Res-Is-Matched     value "Y".
000320         88  PT-Res-Is-Unmatched   value "N".
000330*    run-date stamp, ccyymmdd - set by ptbuild at aa000-Main.
000340     03  PT-Res-Run-Date       pic 9(8).
000350     03  PT-Res-Run-Date-Grp redefines PT-Res-Run-Date.
000360         05  PT-Res-Run-CC     pic 99.
000370         05  PT-Res-Run-YY     pic 99.
000380         05  PT-Res-Run-MM     pic 99.
000390         05  PT-Res-Run-DD     pic 99.
000400*    reserved below, mirrors the input side's homologation fields.
000410     03  PT-Res-Variant-Code   pic x(6).
000420     03  PT-Res-Test-House-Code pic xxx.
000430     03  filler                pic x(24).
000440*
